000100******************************************************************        
000110*                        **- APMCY02 -**                        *         
000120******************************************************************        
000130* PRODUCT    : API MONITORING ANOMALY DETECTION                           
000140* FUNCTION   : ANOMALY MASTER RECORD LAYOUT (IFILANO/OFILANO)             
000150* AUTHOR     : R. HUTCHENS                                                
000160* MEMBER     : APMCY02, RECORD LAYOUT COPYBOOK                            
000170*                                                                         
000180* ONE RECORD PER ANOMALY EVER RAISED                                      
000190* IFILANO READ COMPLETE AT START, BUILDS DUP-CHECK TABLE                  
000200* OFILANO = OLD MASTER + NEW ANOMALIES THIS RUN                           
000210******************************************************************        
000220 01  WS-ANO-AREA.                                                         
000230     03  ANO-ANOMALY-ID         PIC  9(09).                               
000240     03  ANO-API-ID             PIC  9(09).                               
000250     03  ANO-API-NAME           PIC  X(30).                               
000260     03  ANO-METRIC-ID          PIC  9(09).                               
000270     03  ANO-ANOMALY-TYPE       PIC  X(40).                               
000280     03  ANO-SEVERITY           PIC  X(08).                               
000290         88  ANO-SEVERITY-CRITICAL         VALUE 'CRITICAL'.              
000300         88  ANO-SEVERITY-WARNING          VALUE 'WARNING'.               
000310     03  ANO-DETECTED-AT        PIC  X(14).                               
000320     03  ANO-DETECTED-AT-R  REDEFINES ANO-DETECTED-AT.                    
000330         05  ANO-DET-YYYY       PIC  9(04).                               
000340         05  ANO-DET-MM         PIC  9(02).                               
000350         05  ANO-DET-DD         PIC  9(02).                               
000360         05  ANO-DET-HH         PIC  9(02).                               
000370         05  ANO-DET-MI         PIC  9(02).                               
000380         05  ANO-DET-SS         PIC  9(02).                               
000390     03  ANO-CARRY-SW           PIC  X(02) VALUE SPACES.                  
000400         88  ANO-CARRY-FORWARD            VALUE 'CF'.                     
000410         88  ANO-CARRY-NEW                VALUE 'NW'.                     
000420     03  FILLER                 PIC  X(19).                               
