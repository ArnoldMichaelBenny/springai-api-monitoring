000100******************************************************************        
000110* NOTE :                                                                  
000120******************************************************************        
000130*                                                                         
000140* PRODUCT  : API MONITORING ANOMALY DETECTION                             
000150*                                                                         
000160* FUNCTION : RULE ROUTINE - CLASSIFIES ONE METRIC READING                 
000170*                                                                         
000180* AUTHOR   : J. TREMBLAY                                                  
000190*                                                                         
000200* PROGRAM  : APMBR01, COBOL/CALLED SUBPROGRAM                             
000210*                                                                         
000220* PLAN     : APMOPX01                                                     
000230*                                                                         
000240* CALLED BY: APMBT01, PARAGRAPH C00200-VALUTA-REGOLE                      
000250*                                                                         
000260* LINKAGE  : AREA-REGOLE (COPY APMCR01)                                   
000270*                                                                         
000280******************************************************************        
000290* CHANGE LOG                                                              
000300******************************************************************        
000310* JT0512 11/03/89 - ORIGINAL PROGRAM.  SPLIT OUT OF APMBT01 SO            
000320* JT0512           THE TWO THRESHOLD RULES COULD BE UNIT TESTED           
000330* JT0512           ON THEIR OWN, AWAY FROM THE FILE I/O.                  
000340* RH0812 09/17/93 - COMBINATION RULE: WHEN BOTH RULES FIRE ON THE         
000350* RH0812           SAME READING, JOIN THE TWO TYPE LITERALS WITH          
000360* RH0812           "; " AND FORCE THE SEVERITY TO CRITICAL EVEN           
000370* RH0812           THOUGH THE RESPONSE-TIME RULE ALONE IS ONLY            
000380* RH0812           WARNING.                                               
000390* DK1140 06/02/95 - HELPDESK TICKET 95-2207: GUARD BOTH RULES             
000400* DK1140           WITH THE PRESENCE FLAGS.  A METRIC WITH THE            
000410* DK1140           RESPONSE TIME (OR THE ERROR RATE) NOT                  
000420* DK1140           COLLECTED ON THE PROBE MUST NEVER FIRE THE             
000430* DK1140           RULE THAT DEPENDS ON IT.                               
000440* MP1533 01/08/99 - Y2K REMEDIATION.  NO DATE ARITHMETIC IN THIS          
000450* MP1533           MODULE, NOTHING TO CHANGE.  SIGNED OFF FOR             
000460* MP1533           THE Y2K PROGRAM INVENTORY, REF. APMBT01 LOG.           
000470* LF2071 08/30/06 - COMPARISONS ARE STRICTLY GREATER-THAN, NO             
000480* LF2071           ROUNDING.  A READING EXACTLY ON THE THRESHOLD          
000490* LF2071           IS NOT AN ANOMALY.  CONFIRMED WITH THE API             
000500* LF2071           MONITORING TEAM, REQUEST 06-1187.                      
000510******************************************************************        
000520 IDENTIFICATION DIVISION.                                                 
000530 PROGRAM-ID. APMBR01.                                                     
000540 AUTHOR. J. TREMBLAY.                                                     
000550 INSTALLATION. OPERATIONS-SYSTEMS-DEVELOPMENT.                            
000560 DATE-WRITTEN. 11/03/89.                                                  
000570 DATE-COMPILED.                                                           
000580 SECURITY. COMPANY CONFIDENTIAL - INTERNAL BATCH USE ONLY.                
000590******************************************************************        
000600 ENVIRONMENT DIVISION.                                                    
000610 CONFIGURATION SECTION.                                                   
000620 SPECIAL-NAMES.                                                           
000630     C01 IS TOP-OF-FORM.                                                  
000640*-----------------------------------------------------------------        
000650 DATA DIVISION.                                                           
000660 WORKING-STORAGE SECTION.                                                 
000670*                                  - COSTANTI DI LAVORO                   
000680 01  WK-COSTANTI-FLAG.                                                    
000690     05 WK-APMBR01                 PIC X(08) VALUE 'APMBR01 '.            
000700*                                  - FLAG DELLE DUE REGOLE                
000710 01  WK-FLAG-REGOLE.                                                      
000720     05 WK-FLAG-ERRORE             PIC X(01) VALUE 'N'.                   
000730        88  ERRORE-ALTO                     VALUE 'Y'.                    
000740     05 WK-FLAG-RISPOSTA           PIC X(01) VALUE 'N'.                   
000750        88  RISPOSTA-LENTA                  VALUE 'Y'.                    
000760     05 WK-FLAG-TRACE              PIC X(01) VALUE 'N'.                   
000770        88  TRACE-ON                        VALUE 'Y'.                    
000780     05 FILLER                     PIC X(01).                             
000790*                                  - COSTRUZIONE DEL TIPO ANOMALIA        
000800*                                  - COMBINATA (VEDI RH0812 SOPRA)        
000810 01  WK-TYPE-BUILD-AREA.                                                  
000820     05 WK-TYPE-PART1              PIC X(15) VALUE SPACES.                
000830     05 WK-TYPE-SEP                PIC X(02) VALUE SPACES.                
000840     05 WK-TYPE-PART2              PIC X(18) VALUE SPACES.                
000850 01  WK-TYPE-BUILD-R  REDEFINES WK-TYPE-BUILD-AREA.                       
000860     05 WK-TYPE-FULL               PIC X(35).                             
000870*                                  - LITERALS.  WIDTHS ARE THE            
000880*                                  - EXACT LENGTH OF EACH LITERAL         
000890*                                  - SO THE COMBINED STRING HAS NO        
000900*                                  - STRAY BLANKS BEFORE THE ";".         
000910 01  WK-LIT-ERRORE                 PIC X(15) VALUE                        
000920     'High Error Rate'.                                                   
000930 01  WK-LIT-RISPOSTA               PIC X(18) VALUE                        
000940     'Slow Response Time'.                                                
000950 01  WK-LIT-SEPARATOR              PIC X(02) VALUE '; '.                  
000960 01  WK-LIT-CRITICAL               PIC X(08) VALUE 'CRITICAL'.            
000970 01  WK-LIT-WARNING                PIC X(08) VALUE 'WARNING '.            
000980*                                  - AREA DI TRACCIA (FLAG)               
000990 01  WK-TRACE-RATE-9               PIC S9(01)V9(04) VALUE ZERO.           
001000 01  WK-TRACE-RATE-X  REDEFINES WK-TRACE-RATE-9                           
001010                                   PIC X(05).                             
001020 01  WK-TRACE-RESPONSE-9           PIC S9(05)V9(02) VALUE ZERO.           
001030 01  WK-TRACE-RESPONSE-X  REDEFINES WK-TRACE-RESPONSE-9                   
001040                                   PIC X(07).                             
001050*-----------------------------------------------------------------        
001060 LINKAGE SECTION.                                                         
001070     COPY APMCR01.                                                        
001080******************************************************************        
001090 PROCEDURE DIVISION USING AREA-REGOLE.                                    
001100*-----------------------------------                                      
001110*                                                                         
001120*-----------------------------------                                      
001130     PERFORM R00010-VALUTA.                                               
001140     GOBACK.                                                              
001150*-----------------------------------                                      
001160* EVALUATES THE HIGH-ERROR-RATE AND SLOW-RESPONSE-TIME RULES,             
001170* JOINS BOTH TYPES WHEN BOTH FIRE, AND SETS THE SEVERITY                  
001180*-----------------------------------                                      
001190 R00010-VALUTA.                                                           
001200     MOVE 'N'                      TO WK-FLAG-ERRORE.                     
001210     MOVE 'N'                      TO WK-FLAG-RISPOSTA.                   
001220     INITIALIZE WK-TYPE-BUILD-AREA.                                       
001230     SET R01-NOT-FOUND             TO TRUE.                               
001240     MOVE '0'                      TO R01-RETCODE.                        
001250     IF TRACE-ON                                                          
001260        MOVE R01-ERROR-RATE        TO WK-TRACE-RATE-9                     
001270        MOVE R01-RESPONSE-TIME     TO WK-TRACE-RESPONSE-9                 
001280        DISPLAY WK-APMBR01 ' TRACE RATE....: ' WK-TRACE-RATE-X            
001290        DISPLAY WK-APMBR01 ' TRACE RESPONSE: ' WK-TRACE-RESPONSE-X        
001300     END-IF.                                                              
001310     IF R01-ERROR-PRESENT = 'Y'                                           
001320        IF R01-ERROR-RATE > R01-ERROR-THRESHOLD                           
001330           SET ERRORE-ALTO         TO TRUE                                
001340        END-IF                                                            
001350     END-IF.                                                              
001360     IF R01-RESPONSE-PRESENT = 'Y'                                        
001370        IF R01-RESPONSE-TIME > R01-RESPONSE-THRESHOLD                     
001380           SET RISPOSTA-LENTA      TO TRUE                                
001390        END-IF                                                            
001400     END-IF.                                                              
001410     EVALUATE TRUE                                                        
001420        WHEN ERRORE-ALTO AND RISPOSTA-LENTA                               
001430           MOVE WK-LIT-ERRORE      TO WK-TYPE-PART1                       
001440           MOVE WK-LIT-SEPARATOR   TO WK-TYPE-SEP                         
001450           MOVE WK-LIT-RISPOSTA    TO WK-TYPE-PART2                       
001460           MOVE WK-TYPE-FULL       TO R01-ANOMALY-TYPE                    
001470           MOVE WK-LIT-CRITICAL    TO R01-SEVERITY                        
001480           SET R01-FOUND           TO TRUE                                
001490        WHEN ERRORE-ALTO                                                  
001500           MOVE WK-LIT-ERRORE      TO R01-ANOMALY-TYPE                    
001510           MOVE WK-LIT-CRITICAL    TO R01-SEVERITY                        
001520           SET R01-FOUND           TO TRUE                                
001530        WHEN RISPOSTA-LENTA                                               
001540           MOVE WK-LIT-RISPOSTA    TO R01-ANOMALY-TYPE                    
001550           MOVE WK-LIT-WARNING     TO R01-SEVERITY                        
001560           SET R01-FOUND           TO TRUE                                
001570        WHEN OTHER                                                        
001580           SET R01-NOT-FOUND       TO TRUE                                
001590     END-EVALUATE.                                                        
