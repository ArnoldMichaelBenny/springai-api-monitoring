000100******************************************************************        
000110*                        **- APMCY04 -**                        *         
000120******************************************************************        
000130* PRODUCT    : API MONITORING ANOMALY DETECTION                           
000140* FUNCTION   : SCAN-WINDOW PARAMETER RECORD LAYOUT (FILE IFILPRM)         
000150* AUTHOR     : R. HUTCHENS                                                
000160* MEMBER     : APMCY04, RECORD LAYOUT COPYBOOK                            
000170*                                                                         
000180* ONE RECORD SUPPLIED BY THE RUN-SCHEDULING JOB STEP                      
000190* SCHEDULER STAMPS WINDOW BOUNDS + RUN TIMESTAMP BEFORE START             
000200******************************************************************        
000210 01  WS-PRM-AREA.                                                         
000220     03  PRM-WINDOW-START       PIC  X(14).                               
000230     03  PRM-WINDOW-END         PIC  X(14).                               
000240     03  PRM-RUN-TIMESTAMP      PIC  X(14).                               
000250     03  PRM-RUN-TIMESTAMP-R  REDEFINES PRM-RUN-TIMESTAMP.                
000260         05  PRM-RTS-YYYY       PIC  9(04).                               
000270         05  PRM-RTS-MM         PIC  9(02).                               
000280         05  PRM-RTS-DD         PIC  9(02).                               
000290         05  PRM-RTS-HH         PIC  9(02).                               
000300         05  PRM-RTS-MI         PIC  9(02).                               
000310         05  PRM-RTS-SS         PIC  9(02).                               
000320     03  PRM-SRC-SW             PIC  X(02) VALUE SPACES.                  
000330         88  PRM-SRC-SCHEDULED            VALUE 'SC'.                     
000340         88  PRM-SRC-MANUAL               VALUE 'MN'.                     
000350     03  FILLER                 PIC  X(06).                               
