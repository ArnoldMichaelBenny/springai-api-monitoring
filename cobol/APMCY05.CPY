000100******************************************************************        
000110*                        **- APMCY05 -**                        *         
000120******************************************************************        
000130* PRODUCT    : API MONITORING ANOMALY DETECTION                           
000140* FUNCTION   : RUN-SUMMARY RECORD LAYOUT (FILE OFILSUM)                   
000150* AUTHOR     : R. HUTCHENS                                                
000160* MEMBER     : APMCY05, RECORD LAYOUT COPYBOOK                            
000170*                                                                         
000180* ONE RECORD, WRITTEN AT END OF RUN                                       
000190* SAME FIGURES ALSO GO TO SYSOUT VIA APMBT01 C09020-STATISTICHE           
000200******************************************************************        
000210 01  WS-SUM-AREA.                                                         
000220     03  SUM-STATUS             PIC  X(08).                               
000230     03  SUM-ANOMALIES-FOUND    PIC  9(05).                               
000240     03  SUM-ANOM-FOUND-R  REDEFINES SUM-ANOMALIES-FOUND                  
000250                                PIC  X(05).                               
000260     03  SUM-WINDOW-START       PIC  X(14).                               
000270     03  SUM-WINDOW-END         PIC  X(14).                               
000280     03  SUM-RUN-SW             PIC  X(02) VALUE SPACES.                  
000290         88  SUM-RUN-NORMAL               VALUE 'NR'.                     
000300         88  SUM-RUN-RERUN                VALUE 'RR'.                     
000310     03  FILLER                 PIC  X(07).                               
