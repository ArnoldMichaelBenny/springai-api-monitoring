000100******************************************************************        
000110*                        **- APMCR01 -**                        *         
000120******************************************************************        
000130* PRODUCT    : API MONITORING ANOMALY DETECTION                           
000140* FUNCTION   : COMMAREA FOR THE CALL TO APMBR01 (RULE ROUTINE)            
000150* AUTHOR     : R. HUTCHENS                                                
000160* MEMBER     : APMCR01, CALL-LINKAGE COPYBOOK                             
000170*                                                                         
000180* BUILT BY APMBT01 C00200-VALUTA-REGOLE BEFORE EACH CALL                  
000190* READ BACK AFTER THE CALL TO PICK UP THE CLASSIFICATION                  
000200******************************************************************        
000210 01  AREA-REGOLE.                                                         
000220     03  R01-ERROR-RATE           PIC  S9(01)V9(04).                      
000230     03  R01-ERROR-PRESENT        PIC  X(01).                             
000240     03  R01-RESPONSE-TIME        PIC  S9(05)V9(02).                      
000250     03  R01-RESPONSE-PRESENT     PIC  X(01).                             
000260     03  R01-ERROR-THRESHOLD      PIC  S9(01)V9(04).                      
000270     03  R01-RESPONSE-THRESHOLD   PIC  S9(05)V9(02).                      
000280     03  R01-ANOMALY-TYPE         PIC  X(40).                             
000290     03  R01-SEVERITY             PIC  X(08).                             
000300         88  R01-SEVERITY-CRITICAL          VALUE 'CRITICAL'.             
000310         88  R01-SEVERITY-WARNING           VALUE 'WARNING'.              
000320     03  R01-ANOMALY-FOUND        PIC  X(01).                             
000330         88  R01-FOUND                      VALUE 'Y'.                    
000340         88  R01-NOT-FOUND                  VALUE 'N'.                    
000350     03  R01-RETCODE              PIC  X(01).                             
000360         88  R01-RETCODE-OK                 VALUE '0'.                    
000370         88  R01-RETCODE-ERROR              VALUE '8'.                    
000380     03  R01-RETCODE-R  REDEFINES R01-RETCODE                             
000390                                  PIC  9(01).                             
000400     03  FILLER                   PIC  X(10).                             
