000100******************************************************************        
000110*                        **- APMCY03 -**                        *         
000120******************************************************************        
000130* PRODUCT    : API MONITORING ANOMALY DETECTION                           
000140* FUNCTION   : THRESHOLD CONFIG RECORD LAYOUT (FILE IFILTHR)              
000150* AUTHOR     : R. HUTCHENS                                                
000160* MEMBER     : APMCY03, RECORD LAYOUT COPYBOOK                            
000170*                                                                         
000180* ONE RECORD - THE TWO RULE THRESHOLDS                                    
000190* IFILTHR MAY BE EMPTY/MISSING - DEFAULTS APPLY, SEE APMBT01              
000200* PARAGRAPH C08210-READ-IFILTHR                                           
000210*                                                                         
000220*    ERROR-RATE-THRESHOLD DEFAULT ....... 0.1000                          
000230*    RESPONSE-TIME-THRESHOLD DEFAULT ..... 800.00                         
000240******************************************************************        
000250 01  WS-THR-AREA.                                                         
000260     03  THR-ERROR-RATE         PIC  S9(01)V9(04).                        
000270     03  THR-RESPONSE-TIME      PIC  S9(05)V9(02).                        
000280     03  THR-RESPONSE-TIME-R  REDEFINES THR-RESPONSE-TIME                 
000290                                PIC  X(07).                               
000300     03  THR-SRC-SW             PIC  X(02) VALUE SPACES.                  
000310         88  THR-SRC-FILE                 VALUE 'FL'.                     
000320         88  THR-SRC-DEFAULT              VALUE 'DF'.                     
000330     03  FILLER                 PIC  X(06).                               
