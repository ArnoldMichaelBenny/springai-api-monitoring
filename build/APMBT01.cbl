000100******************************************************************        
000110* NOTE :                                                                  
000120******************************************************************        
000130*                                                                         
000140* PRODUCT  : API MONITORING ANOMALY DETECTION                             
000150*                                                                         
000160* FUNCTION : DETECT ANOMALIES ACROSS MONITORED API METRICS                
000170*                                                                         
000180* AUTHOR   : R. HUTCHENS                                                  
000190*                                                                         
000200* PROGRAM  : APMBT01, COBOL/BATCH                                         
000210*                                                                         
000220* PLAN     : APMOPX01                                                     
000230*                                                                         
000240* INPUT    : METRICHE API (IFILMET)                                       
000250*                                                                         
000260* INPUT    : ANOMALIE ESISTENTI (IFILANO)                                 
000270*                                                                         
000280* INPUT    : SOGLIE DI ALLARME (IFILTHR)                                  
000290*                                                                         
000300* INPUT    : FINESTRA DI SCANSIONE (IFILPRM)                              
000310*                                                                         
000320* OUTPUT   : ANOMALIE AGGIORNATE (OFILANO)                                
000330*                                                                         
000340* OUTPUT   : RIEPILOGO DI RUN (OFILSUM)                                   
000350*                                                                         
000360* OUTPUT   : LOG NOTIFICHE (OFILLOG)                                      
000370*                                                                         
000380******************************************************************        
000390* CHANGE LOG                                                              
000400******************************************************************        
000410* RH0286 03/14/86 - ORIGINAL PROGRAM.  READS THE PROBE METRICS            
000420* RH0286           FILE, COMPARES EACH READING AGAINST THE HOUSE          
000430* RH0286           THRESHOLDS, AND WRITES THE ANOMALY MASTER PLUS         
000440* RH0286           A NOTIFICATION LOG LINE FOR EVERY NEW HIT.             
000450* RH0389 07/22/87 - ADDED THE SCAN-WINDOW PARAMETER FILE (IFILPRM)        
000460* RH0389           SO THE WINDOW BOUNDS COME FROM THE SCHEDULER           
000470* RH0389           JOB STEP INSTEAD OF BEING WIRED INTO THE CODE.         
000480* JT0512 11/03/89 - MOVED THE DUPLICATE CHECK IN-MEMORY (TAB-             
000490* JT0512           ANOMALIE) INSTEAD OF RE-READING OFILANO FOR            
000500* JT0512           EVERY METRIC.  CUTS THE RUN TIME IN HALF ON            
000510* JT0512           THE OVERNIGHT BATCH WINDOW.                            
000520* JT0658 02/09/91 - DEFAULT THRESHOLDS APPLIED WHEN IFILTHR IS            
000530* JT0658           EMPTY, PER OPERATIONS REQUEST 91-0148.                 
000540* RH0812 09/17/93 - COMBINATION RULE: WHEN BOTH THE ERROR-RATE AND        
000550* RH0812           RESPONSE-TIME CHECKS FIRE ON THE SAME METRIC,          
000560* RH0812           JOIN THE TWO ANOMALY TYPES AND FORCE CRITICAL.         
000570* DK1140 06/02/95 - HELPDESK TICKET 95-2207: A METRIC WITH THE            
000580* DK1140           RESPONSE TIME OR ERROR RATE MISSING WAS FIRING         
000590* DK1140           THE RULE ANYWAY.  GUARD BOTH RULES WITH THE            
000600* DK1140           PRESENCE FLAGS FROM APMCY01.                           
000610* DK1140           NOTE: ONLY FIXED IN APMBR01, SEE ITS OWN LOG.          
000620* MP1533 01/08/99 - Y2K REMEDIATION.  ALL TIMESTAMP FIELDS ARE            
000630* MP1533           ALREADY 4-DIGIT YEAR (APMCY01/02/04 USE                
000640* MP1533           X(14) YYYYMMDDHHMISS), NO WINDOWING NEEDED.            
000650* MP1533           REVIEWED WITH QA, SIGNED OFF 01/08/99.                 
000660* CB1699 05/24/01 - DUPLICATE CHECK IS NOW EXACT MATCH ON                 
000670* CB1699           METRIC-ID AND ANOMALY-TYPE TOGETHER, NOT               
000680* CB1699           METRIC-ID ALONE, SO THE COMBINATION ANOMALY NO         
000690* CB1699           LONGER MASKS A LATER SINGLE-RULE HIT ON A              
000700* CB1699           REPROCESSED METRIC.                                    
000710* CB1699           REQUEST 01-0733.                                       
000720* LF2044 10/11/04 - RAISED TAB-ANOMALIE FROM 500 TO 2000 ENTRIES;         
000730* LF2044           API TEAM ADDED THE MOBILE GATEWAY FEED.                
000740******************************************************************        
000750 IDENTIFICATION DIVISION.                                                 
000760 PROGRAM-ID. APMBT01.                                                     
000770 AUTHOR. R. HUTCHENS.                                                     
000780 INSTALLATION. OPERATIONS-SYSTEMS-DEVELOPMENT.                            
000790 DATE-WRITTEN. 03/14/86.                                                  
000800 DATE-COMPILED.                                                           
000810 SECURITY. COMPANY CONFIDENTIAL - INTERNAL BATCH USE ONLY.                
000820******************************************************************        
000830 ENVIRONMENT DIVISION.                                                    
000840 CONFIGURATION SECTION.                                                   
000850TEST*SOURCE-COMPUTER. IBM-3090 WITH DEBUGGING MODE.                       
000860 SPECIAL-NAMES.                                                           
000870     C01 IS TOP-OF-FORM.                                                  
000880*-----------------------------------------------------------------        
000890 INPUT-OUTPUT SECTION.                                                    
000900 FILE-CONTROL.                                                            
000910*                                  - METRICHE API   INPUT                 
000920     SELECT  IFILMET       ASSIGN    TO IFILMET                           
000930                            FILE STATUS IS WS-FS-IFILMET.                 
000940*                                  - ANOMALIE ESISTENTI  INPUT            
000950     SELECT  IFILANO       ASSIGN    TO IFILANO                           
000960                            FILE STATUS IS WS-FS-IFILANO.                 
000970*                                  - ANOMALIE AGGIORNATE  OUTPUT          
000980     SELECT  OFILANO       ASSIGN    TO OFILANO                           
000990                            FILE STATUS IS WS-FS-OFILANO.                 
001000*                                  - SOGLIE  INPUT                        
001010     SELECT  IFILTHR       ASSIGN    TO IFILTHR                           
001020                            FILE STATUS IS WS-FS-IFILTHR.                 
001030*                                  - FINESTRA  INPUT                      
001040     SELECT  IFILPRM       ASSIGN    TO IFILPRM                           
001050                            FILE STATUS IS WS-FS-IFILPRM.                 
001060*                                  - RIEPILOGO RUN  OUTPUT                
001070     SELECT  OFILSUM       ASSIGN    TO OFILSUM                           
001080                            FILE STATUS IS WS-FS-OFILSUM.                 
001090*                                  - LOG NOTIFICHE  OUTPUT                
001100     SELECT  OFILLOG       ASSIGN    TO OFILLOG                           
001110                            FILE STATUS IS WS-FS-OFILLOG.                 
001120******************************************************************        
001130 DATA DIVISION.                                                           
001140 FILE SECTION.                                                            
001150 FD  IFILMET                                                              
001160     LABEL RECORD STANDARD BLOCK 0 RECORDS RECORDING MODE IS F.           
001170 01  REC-IFILMET                   PIC  X(0100).                          
001180 FD  IFILANO                                                              
001190     LABEL RECORD STANDARD BLOCK 0 RECORDS RECORDING MODE IS F.           
001200 01  REC-IFILANO                   PIC  X(0140).                          
001210 FD  OFILANO                                                              
001220     LABEL RECORD STANDARD BLOCK 0 RECORDS RECORDING MODE IS F.           
001230 01  REC-OFILANO                   PIC  X(0140).                          
001240 FD  IFILTHR                                                              
001250     LABEL RECORD STANDARD BLOCK 0 RECORDS RECORDING MODE IS F.           
001260 01  REC-IFILTHR                   PIC  X(0020).                          
001270 FD  IFILPRM                                                              
001280     LABEL RECORD STANDARD BLOCK 0 RECORDS RECORDING MODE IS F.           
001290 01  REC-IFILPRM                   PIC  X(0050).                          
001300 FD  OFILSUM                                                              
001310     LABEL RECORD STANDARD BLOCK 0 RECORDS RECORDING MODE IS F.           
001320 01  REC-OFILSUM                   PIC  X(0050).                          
001330 FD  OFILLOG                                                              
001340     LABEL RECORD STANDARD BLOCK 0 RECORDS RECORDING MODE IS F.           
001350 01  REC-OFILLOG                   PIC  X(0120).                          
001360*-----------------------------------------------------------------        
001370 WORKING-STORAGE SECTION.                                                 
001380*                                  - COPY AREA METRICHE INPUT             
001390     COPY APMCY01.                                                        
001400*                                  - COPY AREA ANOMALIE IN/OUT            
001410     COPY APMCY02.                                                        
001420*                                  - COPY AREA SOGLIE                     
001430     COPY APMCY03.                                                        
001440*                                  - COPY AREA FINESTRA                   
001450     COPY APMCY04.                                                        
001460*                                  - COPY AREA RIEPILOGO                  
001470     COPY APMCY05.                                                        
001480*                                  - COPY COMMAREA REGOLE APMBR01         
001490     COPY APMCR01.                                                        
001500*                                  - COSTANTI DI LAVORO                   
001510 01  WK-COSTANTI-FLAG.                                                    
001520     05 WK-APMBT01                 PIC X(08) VALUE 'APMBT01 '.            
001530     05 WK-APMBR01                 PIC X(08) VALUE 'APMBR01 '.            
001540*                                  - AREA DI OUTPUT ANOMALIE              
001550 01  AREA-OFILANO.                                                        
001560     03 OANO-ANOMALY-ID            PIC 9(09).                             
001570     03 OANO-API-ID                PIC 9(09).                             
001580     03 OANO-API-NAME              PIC X(30).                             
001590     03 OANO-METRIC-ID             PIC 9(09).                             
001600     03 OANO-ANOMALY-TYPE          PIC X(40).                             
001610     03 OANO-SEVERITY              PIC X(08).                             
001620     03 OANO-DETECTED-AT           PIC X(14).                             
001630     03 OANO-FILLER                PIC X(21).                             
001640*                                  - AREA DI OUTPUT LOG NOTIFICHE         
001650 01  AREA-OFILLOG.                                                        
001660     03 OLOG-LITERAL               PIC X(18) VALUE                        
001670        'ANOMALY DETECTED: '.                                             
001680     03 OLOG-API-NAME               PIC X(30).                            
001690     03 OLOG-TYPE-LIT              PIC X(07) VALUE ' TYPE='.              
001700     03 OLOG-TYPE                  PIC X(40).                             
001710     03 OLOG-SEV-LIT               PIC X(10) VALUE ' SEVERITY='.          
001720     03 OLOG-SEVERITY              PIC X(08).                             
001730*                                  - TABELLA DI DEDUPLICA ANOMALIE        
001740 77  WK-ANOM-COUNT                 PIC S9(4) COMP VALUE ZERO.             
001750 01  TAB-ANOMALIE.                                                        
001760     05 TAB-ANOM-ENTRY  OCCURS 1 TO 2000 TIMES                            
001770                         DEPENDING ON WK-ANOM-COUNT                       
001780                         INDEXED BY ANOM-IDX.                             
001790        10 TAB-ANOM-METRIC-ID      PIC 9(09).                             
001800        10 TAB-ANOM-TYPE           PIC X(40).                             
001810        10 FILLER                  PIC X(01).                             
001820*                                  - CHIAVE DI RICERCA DEDUPLICA          
001830 01  WS-DEDUP-KEY.                                                        
001840     05 WS-DEDUP-KEY-METRIC        PIC 9(09).                             
001850     05 WS-DEDUP-KEY-TYPE          PIC X(40).                             
001860 01  WS-DEDUP-KEY-R  REDEFINES WS-DEDUP-KEY.                              
001870     05 WS-DEDUP-KEY-FULL          PIC X(49).                             
001880*                                  - NEXT ANOMALY ID                      
001890 01  WK-MAX-ANOM-ID-9              PIC 9(09) VALUE ZERO.                  
001900 01  WK-NEXT-ANOM-ID-9             PIC 9(09) VALUE ZERO.                  
001910 01  WK-NEXT-ANOM-ID-X  REDEFINES WK-NEXT-ANOM-ID-9                       
001920                                   PIC X(09).                             
001930*                                  - DATA/ORA DI SISTEMA                  
001940 01  WS-SYSDATE-9                  PIC 9(08) VALUE ZERO.                  
001950 01  WS-SYSDATE-R  REDEFINES WS-SYSDATE-9                                 
001960                                   PIC X(08).                             
001970 01  CAMPI-TIMEDATE.                                                      
001980     05  WSS-DATE-SIS.                                                    
001990         10  WSS-AAAA              PIC 9(04).                             
002000         10  WSS-MM                PIC 9(02).                             
002010         10  WSS-GG                PIC 9(02).                             
002020     05  WSS-TIME-SIS.                                                    
002030         10  WSS-ORA               PIC 9(02).                             
002040         10  WSS-MIN               PIC 9(02).                             
002050         10  WSS-SEC               PIC 9(02).                             
002060     05  DIS-DATE.                                                        
002070         10  DIS-GG                PIC 9(02).                             
002080         10  FILL-DT1              PIC X(01) VALUE '-'.                   
002090         10  DIS-MM                PIC 9(02).                             
002100         10  FILL-DT2              PIC X(01) VALUE '-'.                   
002110         10  DIS-AAAA              PIC 9(04).                             
002120     05  DIS-TIME.                                                        
002130         10  DIS-ORA               PIC 9(02).                             
002140         10  FILL-TM1              PIC X(01) VALUE ':'.                   
002150         10  DIS-MIN               PIC 9(02).                             
002160         10  FILL-TM2              PIC X(01) VALUE ':'.                   
002170         10  DIS-SEC               PIC 9(02).                             
002180     05  DIS-DATE-INI              PIC X(10).                             
002190     05  DIS-TIME-INI              PIC X(08).                             
002200*                                  - CONTATORI DI STATISTICHE             
002210 01  WS-CONTATORI.                                                        
002220     05 WS-TOT-IFILMET             PIC S9(9) COMP-3 VALUE ZERO.           
002230     05 WS-TOT-IFILANO             PIC S9(9) COMP-3 VALUE ZERO.           
002240     05 WS-TOT-FUORI-FINESTRA      PIC S9(9) COMP-3 VALUE ZERO.           
002250     05 WS-TOT-VALUTATI            PIC S9(9) COMP-3 VALUE ZERO.           
002260     05 WS-TOT-ANOM-DUPLICATE      PIC S9(9) COMP-3 VALUE ZERO.           
002270     05 WS-TOT-OFILANO             PIC S9(9) COMP-3 VALUE ZERO.           
002280     05 WS-TOT-OFILLOG             PIC S9(9) COMP-3 VALUE ZERO.           
002290 01  CAMPI-EDIT  OCCURS 10.                                               
002300     05  NUM-EDIT                  PIC ---.---.---.--9.                   
002310*                                  - VARIABILI DI LAVORO                  
002320 01  WS-LAVORO.                                                           
002330     05 WS-FS-IFILMET              PIC X(02).                             
002340     05 WS-FS-IFILANO              PIC X(02).                             
002350     05 WS-FS-OFILANO              PIC X(02).                             
002360     05 WS-FS-IFILTHR              PIC X(02).                             
002370     05 WS-FS-IFILPRM              PIC X(02).                             
002380     05 WS-FS-OFILSUM              PIC X(02).                             
002390     05 WS-FS-OFILLOG              PIC X(02).                             
002400     05 WK-DA-VALUTARE             PIC X(01).                             
002410        88  DA-VALUTARE                     VALUE 'S'.                    
002420        88  NON-DA-VALUTARE                 VALUE 'N'.                    
002430     05  CAMPI-ERRORE.                                                    
002440         10  ERR-PROGRAMMA         PIC X(08).                             
002450         10  ERR-PUNTO             PIC X(04).                             
002460         10  ERR-DESCRIZIONE       PIC X(80).                             
002470         10  ERR-CODICE-X          PIC X(06).                             
002480         10  ERR-CODICE-Z          PIC -----9.                            
002490         10  ERR-DATI              PIC X(30).                             
002500         10  ERR-GRAVE             PIC X(02).                             
002510******************************************************************        
002520 PROCEDURE DIVISION.                                                      
002530*-----------------------------------                                      
002540*                                                                         
002550*-----------------------------------                                      
002560     PERFORM C00010-INIT.                                                 
002570     PERFORM C00040-CARICA-ANOMALIE.                                      
002580     PERFORM C08060-READ-IFILMET.                                         
002590     PERFORM C00090-ELABORAZIONE THRU C00090-ELABORAZIONE-EXIT            
002600        UNTIL WS-FS-IFILMET = '10'.                                       
002610     PERFORM C01000-FINE.                                                 
002620*-----------------------------------                                      
002630*                                                                         
002640*-----------------------------------                                      
002650 C00010-INIT.                                                             
002660     INITIALIZE WS-LAVORO WS-CONTATORI.                                   
002670     MOVE WK-APMBT01                TO ERR-PROGRAMMA.                     
002680     PERFORM C08300-ACCEPT-TIMEDATE.                                      
002690     MOVE DIS-DATE                  TO DIS-DATE-INI.                      
002700     MOVE DIS-TIME                  TO DIS-TIME-INI.                      
002710     PERFORM C08000-OPEN-IFILMET.                                         
002720     PERFORM C08010-OPEN-IFILANO.                                         
002730     PERFORM C08020-OPEN-OFILANO.                                         
002740     PERFORM C08030-OPEN-IFILTHR.                                         
002750     PERFORM C08040-OPEN-IFILPRM.                                         
002760     PERFORM C08050-OPEN-OFILSUM.                                         
002770     PERFORM C08055-OPEN-OFILLOG.                                         
002780     PERFORM C00020-DISPL-INIT.                                           
002790     PERFORM C08210-READ-IFILTHR.                                         
002800     PERFORM C08220-READ-IFILPRM.                                         
002810*-----------------------------------                                      
002820*                                                                         
002830*-----------------------------------                                      
002840 C00020-DISPL-INIT.                                                       
002850     DISPLAY                                                              
002860     '*======================================================*'.          
002870     DISPLAY                                                              
002880     '*====     API ANOMALY DETECTION - START OF RUN     ====*'.          
002890     DISPLAY                                                              
002900     '*====   START DATE : ' DIS-DATE-INI.                                
002910     DISPLAY                                                              
002920     '*====   START TIME : ' DIS-TIME-INI.                                
002930*-----------------------------------                                      
002940* LOAD THE ANOMALY MASTER, CARRY IT FORWARD TO OFILANO, AND               
002950* BUILD THE IN-MEMORY DUPLICATE-CHECK TABLE / HIGH-WATER ID               
002960*-----------------------------------                                      
002970 C00040-CARICA-ANOMALIE.                                                  
002980     PERFORM C08230-READ-IFILANO.                                         
002990     PERFORM C00050-CARICA-UNA-ANOMALIA                                   
003000        THRU C00050-CARICA-UNA-ANOMALIA-EXIT                              
003010        UNTIL WS-FS-IFILANO = '10'.                                       
003020     COMPUTE WK-NEXT-ANOM-ID-9 = WK-MAX-ANOM-ID-9 + 1.                    
003030*-----------------------------------                                      
003040*                                                                         
003050*-----------------------------------                                      
003060 C00050-CARICA-UNA-ANOMALIA.                                              
003070     IF ANO-ANOMALY-ID > WK-MAX-ANOM-ID-9                                 
003080        MOVE ANO-ANOMALY-ID         TO WK-MAX-ANOM-ID-9                   
003090     END-IF.                                                              
003100     IF WK-ANOM-COUNT < 2000                                              
003110        ADD 1                       TO WK-ANOM-COUNT                      
003120        MOVE ANO-METRIC-ID    TO TAB-ANOM-METRIC-ID(WK-ANOM-COUNT)        
003130        MOVE ANO-ANOMALY-TYPE TO TAB-ANOM-TYPE(WK-ANOM-COUNT)             
003140     END-IF.                                                              
003150     MOVE WS-ANO-AREA                TO AREA-OFILANO.                     
003160     PERFORM C08170-WRITE-OFILANO.                                        
003170     PERFORM C08230-READ-IFILANO.                                         
003180 C00050-CARICA-UNA-ANOMALIA-EXIT.                                         
003190     EXIT.                                                                
003200*-----------------------------------                                      
003210* DRIVES ONE METRIC THROUGH THE WINDOW TEST / RULES / DEDUP               
003220*-----------------------------------                                      
003230 C00090-ELABORAZIONE.                                                     
003240     PERFORM C00100-VERIFICA-FINESTRA.                                    
003250     IF DA-VALUTARE                                                       
003260        PERFORM C00200-VALUTA-REGOLE                                      
003270        IF R01-FOUND                                                      
003280           PERFORM C00300-CERCA-DUPLICATO                                 
003290        END-IF                                                            
003300     END-IF.                                                              
003310     PERFORM C08060-READ-IFILMET.                                         
003320 C00090-ELABORAZIONE-EXIT.                                                
003330     EXIT.                                                                
003340*-----------------------------------                                      
003350* WINDOW TEST - INCLUSIVE OF BOTH BOUNDS                                  
003360*-----------------------------------                                      
003370 C00100-VERIFICA-FINESTRA.                                                
003380     MOVE 'N'                       TO WK-DA-VALUTARE.                    
003390     IF WS-FS-IFILMET = '00'                                              
003400        ADD 1                       TO WS-TOT-IFILMET                     
003410        IF MET-TIMESTAMP NOT < PRM-WINDOW-START                           
003420        AND MET-TIMESTAMP NOT > PRM-WINDOW-END                            
003430           MOVE 'S'                 TO WK-DA-VALUTARE                     
003440           ADD 1                    TO WS-TOT-VALUTATI                    
003450        ELSE                                                              
003460           ADD 1                    TO WS-TOT-FUORI-FINESTRA              
003470        END-IF                                                            
003480     END-IF.                                                              
003490*-----------------------------------                                      
003500* BUILD THE COMMAREA AND CALL THE RULE ROUTINE APMBR01                    
003510*-----------------------------------                                      
003520 C00200-VALUTA-REGOLE.                                                    
003530     INITIALIZE AREA-REGOLE.                                              
003540     MOVE MET-ERROR-RATE            TO R01-ERROR-RATE.                    
003550     MOVE MET-ERROR-PRESENT         TO R01-ERROR-PRESENT.                 
003560     MOVE MET-RESPONSE-TIME         TO R01-RESPONSE-TIME.                 
003570     MOVE MET-RESPONSE-PRESENT      TO R01-RESPONSE-PRESENT.              
003580     MOVE THR-ERROR-RATE            TO R01-ERROR-THRESHOLD.               
003590     MOVE THR-RESPONSE-TIME         TO R01-RESPONSE-THRESHOLD.            
003600     CALL WK-APMBR01 USING AREA-REGOLE.                                   
003610     IF NOT R01-RETCODE-OK                                                
003620        MOVE '0020'                 TO ERR-PUNTO                          
003630        MOVE 'CALL APMBR01 BAD RETCODE'                                   
003640                                     TO ERR-DESCRIZIONE                   
003650        MOVE R01-RETCODE            TO ERR-CODICE-X                       
003660        PERFORM C09000-ERRORE                                             
003670        PERFORM C09030-END                                                
003680     END-IF.                                                              
003690*-----------------------------------                                      
003700* DEDUPLICATE - EXACT MATCH ON METRIC-ID + ANOMALY-TYPE                   
003710*-----------------------------------                                      
003720 C00300-CERCA-DUPLICATO.                                                  
003730     MOVE MET-METRIC-ID             TO WS-DEDUP-KEY-METRIC.               
003740     MOVE R01-ANOMALY-TYPE          TO WS-DEDUP-KEY-TYPE.                 
003750     SET ANOM-IDX                   TO 1.                                 
003760     SET R01-NOT-FOUND              TO TRUE.                              
003770     SEARCH TAB-ANOM-ENTRY  VARYING ANOM-IDX                              
003780        AT END                                                            
003790           CONTINUE                                                       
003800        WHEN TAB-ANOM-METRIC-ID(ANOM-IDX) = WS-DEDUP-KEY-METRIC           
003810        AND  TAB-ANOM-TYPE(ANOM-IDX)      = WS-DEDUP-KEY-TYPE             
003820           SET R01-FOUND            TO TRUE                               
003830     END-SEARCH.                                                          
003840     IF R01-FOUND                                                         
003850        ADD 1                       TO WS-TOT-ANOM-DUPLICATE              
003860        SET R01-NOT-FOUND           TO TRUE                               
003870     ELSE                                                                 
003880        SET R01-FOUND               TO TRUE                               
003890        PERFORM C00400-REGISTRA-ANOMALIA                                  
003900     END-IF.                                                              
003910*-----------------------------------                                      
003920* WRITE THE NEW ANOMALY, ADD IT TO THE TABLE, NOTIFY, COUNT               
003930*-----------------------------------                                      
003940 C00400-REGISTRA-ANOMALIA.                                                
003950     INITIALIZE AREA-OFILANO.                                             
003960     MOVE WK-NEXT-ANOM-ID-9         TO OANO-ANOMALY-ID.                   
003970     MOVE MET-API-ID                TO OANO-API-ID.                       
003980     MOVE MET-API-NAME              TO OANO-API-NAME.                     
003990     MOVE MET-METRIC-ID             TO OANO-METRIC-ID.                    
004000     MOVE R01-ANOMALY-TYPE          TO OANO-ANOMALY-TYPE.                 
004010     MOVE R01-SEVERITY              TO OANO-SEVERITY.                     
004020     MOVE PRM-RUN-TIMESTAMP         TO OANO-DETECTED-AT.                  
004030     PERFORM C08170-WRITE-OFILANO.                                        
004040     ADD 1                          TO WK-ANOM-COUNT.                     
004050     MOVE MET-METRIC-ID    TO TAB-ANOM-METRIC-ID(WK-ANOM-COUNT).          
004060     MOVE R01-ANOMALY-TYPE TO TAB-ANOM-TYPE(WK-ANOM-COUNT).               
004070     PERFORM C08240-WRITE-OFILLOG.                                        
004080     ADD 1                          TO WK-NEXT-ANOM-ID-9.                 
004090*-----------------------------------                                      
004100*                                                                         
004110*-----------------------------------                                      
004120 C01000-FINE.                                                             
004130     PERFORM C08120-CLOSE-IFILMET.                                        
004140     PERFORM C08130-CLOSE-IFILANO.                                        
004150     PERFORM C08140-CLOSE-OFILANO.                                        
004160     PERFORM C08145-CLOSE-IFILTHR.                                        
004170     PERFORM C08150-CLOSE-IFILPRM.                                        
004180     PERFORM C09010-SCRIVI-SUMMARY.                                       
004190     PERFORM C08155-CLOSE-OFILSUM.                                        
004200     PERFORM C08160-CLOSE-OFILLOG.                                        
004210     PERFORM C09020-STATISTICHE.                                          
004220     PERFORM C09030-END.                                                  
004230*-----------------------------------                                      
004240*                                                                         
004250*-----------------------------------                                      
004260 C08000-OPEN-IFILMET.                                                     
004270     OPEN INPUT IFILMET.                                                  
004280     IF WS-FS-IFILMET = '00'                                              
004290        EXIT                                                              
004300     ELSE                                                                 
004310        MOVE '0010'                 TO ERR-PUNTO                          
004320        MOVE 'OPEN IFILMET'         TO ERR-DESCRIZIONE                    
004330        MOVE WS-FS-IFILMET          TO ERR-CODICE-X                       
004340        PERFORM C09000-ERRORE                                             
004350        PERFORM C09030-END                                                
004360     END-IF.                                                              
004370*-----------------------------------                                      
004380*                                                                         
004390*-----------------------------------                                      
004400 C08010-OPEN-IFILANO.                                                     
004410     OPEN INPUT IFILANO.                                                  
004420     IF WS-FS-IFILANO = '00'                                              
004430        EXIT                                                              
004440     ELSE                                                                 
004450        MOVE '0010'                 TO ERR-PUNTO                          
004460        MOVE 'OPEN IFILANO'         TO ERR-DESCRIZIONE                    
004470        MOVE WS-FS-IFILANO          TO ERR-CODICE-X                       
004480        PERFORM C09000-ERRORE                                             
004490        PERFORM C09030-END                                                
004500     END-IF.                                                              
004510*-----------------------------------                                      
004520*                                                                         
004530*-----------------------------------                                      
004540 C08020-OPEN-OFILANO.                                                     
004550     OPEN OUTPUT OFILANO.                                                 
004560     IF WS-FS-OFILANO = '00'                                              
004570        EXIT                                                              
004580     ELSE                                                                 
004590        MOVE '0011'                 TO ERR-PUNTO                          
004600        MOVE 'OPEN OFILANO'         TO ERR-DESCRIZIONE                    
004610        MOVE WS-FS-OFILANO          TO ERR-CODICE-X                       
004620        PERFORM C09000-ERRORE                                             
004630        PERFORM C09030-END                                                
004640     END-IF.                                                              
004650*-----------------------------------                                      
004660*                                                                         
004670*-----------------------------------                                      
004680 C08030-OPEN-IFILTHR.                                                     
004690     OPEN INPUT IFILTHR.                                                  
004700     IF WS-FS-IFILTHR = '00' OR '35'                                      
004710        EXIT                                                              
004720     ELSE                                                                 
004730        MOVE '0010'                 TO ERR-PUNTO                          
004740        MOVE 'OPEN IFILTHR'         TO ERR-DESCRIZIONE                    
004750        MOVE WS-FS-IFILTHR          TO ERR-CODICE-X                       
004760        PERFORM C09000-ERRORE                                             
004770        PERFORM C09030-END                                                
004780     END-IF.                                                              
004790*-----------------------------------                                      
004800*                                                                         
004810*-----------------------------------                                      
004820 C08040-OPEN-IFILPRM.                                                     
004830     OPEN INPUT IFILPRM.                                                  
004840     IF WS-FS-IFILPRM = '00'                                              
004850        EXIT                                                              
004860     ELSE                                                                 
004870        MOVE '0010'                 TO ERR-PUNTO                          
004880        MOVE 'OPEN IFILPRM'         TO ERR-DESCRIZIONE                    
004890        MOVE WS-FS-IFILPRM          TO ERR-CODICE-X                       
004900        PERFORM C09000-ERRORE                                             
004910        PERFORM C09030-END                                                
004920     END-IF.                                                              
004930*-----------------------------------                                      
004940*                                                                         
004950*-----------------------------------                                      
004960 C08050-OPEN-OFILSUM.                                                     
004970     OPEN OUTPUT OFILSUM.                                                 
004980     IF WS-FS-OFILSUM = '00'                                              
004990        EXIT                                                              
005000     ELSE                                                                 
005010        MOVE '0011'                 TO ERR-PUNTO                          
005020        MOVE 'OPEN OFILSUM'         TO ERR-DESCRIZIONE                    
005030        MOVE WS-FS-OFILSUM          TO ERR-CODICE-X                       
005040        PERFORM C09000-ERRORE                                             
005050        PERFORM C09030-END                                                
005060     END-IF.                                                              
005070*-----------------------------------                                      
005080*                                                                         
005090*-----------------------------------                                      
005100 C08055-OPEN-OFILLOG.                                                     
005110     OPEN OUTPUT OFILLOG.                                                 
005120     IF WS-FS-OFILLOG = '00'                                              
005130        EXIT                                                              
005140     ELSE                                                                 
005150        MOVE '0011'                 TO ERR-PUNTO                          
005160        MOVE 'OPEN OFILLOG'         TO ERR-DESCRIZIONE                    
005170        MOVE WS-FS-OFILLOG          TO ERR-CODICE-X                       
005180        PERFORM C09000-ERRORE                                             
005190        PERFORM C09030-END                                                
005200     END-IF.                                                              
005210*-----------------------------------                                      
005220*                                                                         
005230*-----------------------------------                                      
005240 C08060-READ-IFILMET.                                                     
005250     READ IFILMET INTO WS-MET-AREA.                                       
005260     EVALUATE WS-FS-IFILMET                                               
005270        WHEN '00'                                                         
005280           CONTINUE                                                       
005290        WHEN '10'                                                         
005300           CONTINUE                                                       
005310        WHEN OTHER                                                        
005320           MOVE '0012'              TO ERR-PUNTO                          
005330           MOVE 'READ IFILMET'      TO ERR-DESCRIZIONE                    
005340           MOVE WS-FS-IFILMET       TO ERR-CODICE-X                       
005350           PERFORM C09000-ERRORE                                          
005360           PERFORM C09030-END                                             
005370     END-EVALUATE.                                                        
005380*-----------------------------------                                      
005390*                                                                         
005400*-----------------------------------                                      
005410 C08120-CLOSE-IFILMET.                                                    
005420     CLOSE IFILMET.                                                       
005430     IF WS-FS-IFILMET = '00'                                              
005440        EXIT                                                              
005450     ELSE                                                                 
005460        MOVE '0014'                 TO ERR-PUNTO                          
005470        MOVE 'CLOSE IFILMET'        TO ERR-DESCRIZIONE                    
005480        MOVE WS-FS-IFILMET          TO ERR-CODICE-X                       
005490        PERFORM C09000-ERRORE                                             
005500        PERFORM C09030-END                                                
005510     END-IF.                                                              
005520*-----------------------------------                                      
005530*                                                                         
005540*-----------------------------------                                      
005550 C08130-CLOSE-IFILANO.                                                    
005560     CLOSE IFILANO.                                                       
005570     IF WS-FS-IFILANO = '00'                                              
005580        EXIT                                                              
005590     ELSE                                                                 
005600        MOVE '0014'                 TO ERR-PUNTO                          
005610        MOVE 'CLOSE IFILANO'        TO ERR-DESCRIZIONE                    
005620        MOVE WS-FS-IFILANO          TO ERR-CODICE-X                       
005630        PERFORM C09000-ERRORE                                             
005640        PERFORM C09030-END                                                
005650     END-IF.                                                              
005660*-----------------------------------                                      
005670*                                                                         
005680*-----------------------------------                                      
005690 C08140-CLOSE-OFILANO.                                                    
005700     CLOSE OFILANO.                                                       
005710     IF WS-FS-OFILANO = '00'                                              
005720        EXIT                                                              
005730     ELSE                                                                 
005740        MOVE '0015'                 TO ERR-PUNTO                          
005750        MOVE 'CLOSE OFILANO'        TO ERR-DESCRIZIONE                    
005760        MOVE WS-FS-OFILANO          TO ERR-CODICE-X                       
005770        PERFORM C09000-ERRORE                                             
005780        PERFORM C09030-END                                                
005790     END-IF.                                                              
005800*-----------------------------------                                      
005810*                                                                         
005820*-----------------------------------                                      
005830 C08145-CLOSE-IFILTHR.                                                    
005840     CLOSE IFILTHR.                                                       
005850     IF WS-FS-IFILTHR = '00'                                              
005860        EXIT                                                              
005870     ELSE                                                                 
005880        MOVE '0015'                 TO ERR-PUNTO                          
005890        MOVE 'CLOSE IFILTHR'        TO ERR-DESCRIZIONE                    
005900        MOVE WS-FS-IFILTHR          TO ERR-CODICE-X                       
005910        PERFORM C09000-ERRORE                                             
005920        PERFORM C09030-END                                                
005930     END-IF.                                                              
005940*-----------------------------------                                      
005950*                                                                         
005960*-----------------------------------                                      
005970 C08150-CLOSE-IFILPRM.                                                    
005980     CLOSE IFILPRM.                                                       
005990     IF WS-FS-IFILPRM = '00'                                              
006000        EXIT                                                              
006010     ELSE                                                                 
006020        MOVE '0015'                 TO ERR-PUNTO                          
006030        MOVE 'CLOSE IFILPRM'        TO ERR-DESCRIZIONE                    
006040        MOVE WS-FS-IFILPRM          TO ERR-CODICE-X                       
006050        PERFORM C09000-ERRORE                                             
006060        PERFORM C09030-END                                                
006070     END-IF.                                                              
006080*-----------------------------------                                      
006090*                                                                         
006100*-----------------------------------                                      
006110 C08155-CLOSE-OFILSUM.                                                    
006120     CLOSE OFILSUM.                                                       
006130     IF WS-FS-OFILSUM = '00'                                              
006140        EXIT                                                              
006150     ELSE                                                                 
006160        MOVE '0015'                 TO ERR-PUNTO                          
006170        MOVE 'CLOSE OFILSUM'        TO ERR-DESCRIZIONE                    
006180        MOVE WS-FS-OFILSUM          TO ERR-CODICE-X                       
006190        PERFORM C09000-ERRORE                                             
006200        PERFORM C09030-END                                                
006210     END-IF.                                                              
006220*-----------------------------------                                      
006230*                                                                         
006240*-----------------------------------                                      
006250 C08160-CLOSE-OFILLOG.                                                    
006260     CLOSE OFILLOG.                                                       
006270     IF WS-FS-OFILLOG = '00'                                              
006280        EXIT                                                              
006290     ELSE                                                                 
006300        MOVE '0015'                 TO ERR-PUNTO                          
006310        MOVE 'CLOSE OFILLOG'        TO ERR-DESCRIZIONE                    
006320        MOVE WS-FS-OFILLOG          TO ERR-CODICE-X                       
006330        PERFORM C09000-ERRORE                                             
006340        PERFORM C09030-END                                                
006350     END-IF.                                                              
006360*-----------------------------------                                      
006370* SINGLE THRESHOLD RECORD - DEFAULTS APPLY IF FILE IS EMPTY               
006380*-----------------------------------                                      
006390 C08210-READ-IFILTHR.                                                     
006400     INITIALIZE WS-THR-AREA.                                              
006410     MOVE 0.1000                    TO THR-ERROR-RATE.                    
006420     MOVE 800.00                    TO THR-RESPONSE-TIME.                 
006430     IF WS-FS-IFILTHR = '00'                                              
006440        READ IFILTHR INTO WS-THR-AREA                                     
006450        IF WS-FS-IFILTHR = '00'                                           
006460           CONTINUE                                                       
006470        ELSE                                                              
006480           IF WS-FS-IFILTHR NOT = '10'                                    
006490              MOVE '0012'           TO ERR-PUNTO                          
006500              MOVE 'READ IFILTHR'   TO ERR-DESCRIZIONE                    
006510              MOVE WS-FS-IFILTHR    TO ERR-CODICE-X                       
006520              PERFORM C09000-ERRORE                                       
006530              PERFORM C09030-END                                          
006540           END-IF                                                         
006550        END-IF                                                            
006560     END-IF.                                                              
006570*-----------------------------------                                      
006580* SINGLE SCAN-WINDOW RECORD - REQUIRED                                    
006590*-----------------------------------                                      
006600 C08220-READ-IFILPRM.                                                     
006610     READ IFILPRM INTO WS-PRM-AREA.                                       
006620     IF WS-FS-IFILPRM = '00'                                              
006630        EXIT                                                              
006640     ELSE                                                                 
006650        MOVE '0012'                 TO ERR-PUNTO                          
006660        MOVE 'READ IFILPRM'         TO ERR-DESCRIZIONE                    
006670        MOVE WS-FS-IFILPRM          TO ERR-CODICE-X                       
006680        PERFORM C09000-ERRORE                                             
006690        PERFORM C09030-END                                                
006700     END-IF.                                                              
006710*-----------------------------------                                      
006720*                                                                         
006730*-----------------------------------                                      
006740 C08230-READ-IFILANO.                                                     
006750     READ IFILANO INTO WS-ANO-AREA.                                       
006760     EVALUATE WS-FS-IFILANO                                               
006770        WHEN '00'                                                         
006780           ADD 1                    TO WS-TOT-IFILANO                     
006790        WHEN '10'                                                         
006800           CONTINUE                                                       
006810        WHEN OTHER                                                        
006820           MOVE '0012'              TO ERR-PUNTO                          
006830           MOVE 'READ IFILANO'      TO ERR-DESCRIZIONE                    
006840           MOVE WS-FS-IFILANO       TO ERR-CODICE-X                       
006850           PERFORM C09000-ERRORE                                          
006860           PERFORM C09030-END                                             
006870     END-EVALUATE.                                                        
006880*-----------------------------------                                      
006890*                                                                         
006900*-----------------------------------                                      
006910 C08170-WRITE-OFILANO.                                                    
006920     MOVE AREA-OFILANO              TO REC-OFILANO.                       
006930     WRITE REC-OFILANO.                                                   
006940     IF WS-FS-OFILANO = '00'                                              
006950        ADD 1                       TO WS-TOT-OFILANO                     
006960     ELSE                                                                 
006970        MOVE '0013'                 TO ERR-PUNTO                          
006980        MOVE 'WRITE OFILANO'        TO ERR-DESCRIZIONE                    
006990        MOVE WS-FS-OFILANO          TO ERR-CODICE-X                       
007000        MOVE REC-OFILANO            TO ERR-DATI                           
007010        PERFORM C09000-ERRORE                                             
007020        PERFORM C09030-END                                                
007030     END-IF.                                                              
007040*-----------------------------------                                      
007050*                                                                         
007060*-----------------------------------                                      
007070 C08240-WRITE-OFILLOG.                                                    
007080     INITIALIZE AREA-OFILLOG.                                             
007090     MOVE 'ANOMALY DETECTED: '      TO OLOG-LITERAL.                      
007100     MOVE MET-API-NAME              TO OLOG-API-NAME.                     
007110     MOVE ' TYPE='                  TO OLOG-TYPE-LIT.                     
007120     MOVE R01-ANOMALY-TYPE          TO OLOG-TYPE.                         
007130     MOVE ' SEVERITY='              TO OLOG-SEV-LIT.                      
007140     MOVE R01-SEVERITY              TO OLOG-SEVERITY.                     
007150     MOVE AREA-OFILLOG              TO REC-OFILLOG.                       
007160     WRITE REC-OFILLOG.                                                   
007170     IF WS-FS-OFILLOG = '00'                                              
007180        ADD 1                       TO WS-TOT-OFILLOG                     
007190     ELSE                                                                 
007200        MOVE '0013'                 TO ERR-PUNTO                          
007210        MOVE 'WRITE OFILLOG'        TO ERR-DESCRIZIONE                    
007220        MOVE WS-FS-OFILLOG          TO ERR-CODICE-X                       
007230        MOVE REC-OFILLOG            TO ERR-DATI                           
007240        PERFORM C09000-ERRORE                                             
007250        PERFORM C09030-END                                                
007260     END-IF.                                                              
007270*-----------------------------------                                      
007280*                                                                         
007290*-----------------------------------                                      
007300 C08300-ACCEPT-TIMEDATE.                                                  
007310     ACCEPT WSS-TIME-SIS FROM TIME.                                       
007320     MOVE WSS-ORA                   TO DIS-ORA.                           
007330     MOVE WSS-MIN                   TO DIS-MIN.                           
007340     MOVE WSS-SEC                   TO DIS-SEC.                           
007350     ACCEPT WS-SYSDATE-9 FROM DATE YYYYMMDD.                              
007360     MOVE WS-SYSDATE-R(1:4)         TO DIS-AAAA.                          
007370     MOVE WS-SYSDATE-R(5:2)         TO DIS-MM.                            
007380     MOVE WS-SYSDATE-R(7:2)         TO DIS-GG.                            
007390*-----------------------------------                                      
007400*                                                                         
007410*-----------------------------------                                      
007420 C09000-ERRORE.                                                           
007430     DISPLAY                                                              
007440     '*====----------------------------------------------====*'.          
007450     DISPLAY                                                              
007460     '*====                 FATAL ERROR                  ====*'.          
007470     DISPLAY                                                              
007480     '*====----------------------------------------------====*'.          
007490     DISPLAY                                                              
007500     '*====   PROGRAM      : ' ERR-PROGRAMMA.                             
007510     DISPLAY                                                              
007520     '*====   LOCATION     : ' ERR-PUNTO.                                 
007530     DISPLAY                                                              
007540     '*====   DESCRIPTION  : ' ERR-DESCRIZIONE.                           
007550     DISPLAY                                                              
007560     '*====   FILE STATUS  : ' ERR-CODICE-X.                              
007570     DISPLAY                                                              
007580     '*====   DATA         : ' ERR-DATI.                                  
007590     MOVE 12                        TO RETURN-CODE.                       
007600*-----------------------------------                                      
007610* WRITE THE RUN-SUMMARY RECORD - ALSO SUITABLE FOR SYSOUT                 
007620*-----------------------------------                                      
007630 C09010-SCRIVI-SUMMARY.                                                   
007640     INITIALIZE WS-SUM-AREA.                                              
007650     MOVE 'SUCCESS'                  TO SUM-STATUS.                       
007660     MOVE WS-TOT-OFILLOG             TO SUM-ANOMALIES-FOUND.              
007670     MOVE PRM-WINDOW-START           TO SUM-WINDOW-START.                 
007680     MOVE PRM-WINDOW-END             TO SUM-WINDOW-END.                   
007690     MOVE WS-SUM-AREA                TO REC-OFILSUM.                      
007700     WRITE REC-OFILSUM.                                                   
007710*-----------------------------------                                      
007720*                                                                         
007730*-----------------------------------                                      
007740 C09020-STATISTICHE.                                                      
007750     MOVE WS-TOT-IFILMET             TO NUM-EDIT(01).                     
007760     MOVE WS-TOT-IFILANO             TO NUM-EDIT(02).                     
007770     MOVE WS-TOT-VALUTATI            TO NUM-EDIT(03).                     
007780     MOVE WS-TOT-FUORI-FINESTRA      TO NUM-EDIT(04).                     
007790     MOVE WS-TOT-ANOM-DUPLICATE      TO NUM-EDIT(05).                     
007800     MOVE WS-TOT-OFILLOG             TO NUM-EDIT(06).                     
007810     MOVE WS-TOT-OFILANO             TO NUM-EDIT(07).                     
007820     DISPLAY                                                              
007830     '*====----------------------------------------------====*'.          
007840     DISPLAY                                                              
007850     '*====                 STATISTICS                   ====*'.          
007860     DISPLAY                                                              
007870     '*====----------------------------------------------====*'.          
007880     DISPLAY ' METRICS READ................: ' NUM-EDIT(01).              
007890     DISPLAY ' EXISTING ANOMALIES LOADED....: ' NUM-EDIT(02).             
007900     DISPLAY ' METRICS INSIDE WINDOW........: ' NUM-EDIT(03).             
007910     DISPLAY ' METRICS OUTSIDE WINDOW.......: ' NUM-EDIT(04).             
007920     DISPLAY ' DUPLICATE ANOMALIES SKIPPED..: ' NUM-EDIT(05).             
007930     DISPLAY ' NEW ANOMALIES / NOTIFIED.....: ' NUM-EDIT(06).             
007940     DISPLAY ' ANOMALY MASTER RECS WRITTEN..: ' NUM-EDIT(07).             
007950*-----------------------------------                                      
007960*                                                                         
007970*-----------------------------------                                      
007980 C09030-END.                                                              
007990     PERFORM C08300-ACCEPT-TIMEDATE.                                      
008000     DISPLAY                                                              
008010     '*====----------------------------------------------====*'.          
008020     DISPLAY                                                              
008030     '*====      API ANOMALY DETECTION - END OF RUN      ====*'.          
008040     DISPLAY                                                              
008050     '*====     END DATE : ' DIS-DATE.                                    
008060     DISPLAY                                                              
008070     '*====     END TIME : ' DIS-TIME.                                    
008080     DISPLAY                                                              
008090     '*======================================================*'.          
008100     STOP RUN.                                                            
