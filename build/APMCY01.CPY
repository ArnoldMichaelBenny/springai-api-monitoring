000100******************************************************************        
000110*                        **- APMCY01 -**                        *         
000120******************************************************************        
000130* PRODUCT    : API MONITORING ANOMALY DETECTION                           
000140* FUNCTION   : METRIC INPUT RECORD LAYOUT (FILE IFILMET)                  
000150* AUTHOR     : R. HUTCHENS                                                
000160* MEMBER     : APMCY01, RECORD LAYOUT COPYBOOK                            
000170*                                                                         
000180* ONE RECORD PER METRIC READING - RESPONSE TIME + ERROR RATE              
000190* IFILMET NOT REQUIRED SORTED, READ END TO END, WINDOW-FILTERED           
000200*                                                                         
000210* RH0388 12/09/94 - ADDED THE TWO PRESENCE FLAGS BELOW, A                 
000220*                   MEASUREMENT CAN BE MISSING ON A PROBE.                
000230******************************************************************        
000240 01  WS-MET-AREA.                                                         
000250     03  MET-METRIC-ID          PIC  9(09).                               
000260     03  MET-API-ID             PIC  9(09).                               
000270     03  MET-API-NAME           PIC  X(30).                               
000280     03  MET-RESPONSE-TIME      PIC  S9(05)V9(02).                        
000290     03  MET-RESPONSE-PRESENT   PIC  X(01).                               
000300         88  MET-RESPONSE-IS-PRESENT      VALUE 'Y'.                      
000310         88  MET-RESPONSE-IS-ABSENT       VALUE 'N'.                      
000320     03  MET-ERROR-RATE         PIC  S9(01)V9(04).                        
000330     03  MET-ERROR-PRESENT      PIC  X(01).                               
000340         88  MET-ERROR-IS-PRESENT         VALUE 'Y'.                      
000350         88  MET-ERROR-IS-ABSENT          VALUE 'N'.                      
000360     03  MET-TIMESTAMP          PIC  X(14).                               
000370     03  MET-TIMESTAMP-R  REDEFINES MET-TIMESTAMP.                        
000380         05  MET-TS-YYYY        PIC  9(04).                               
000390         05  MET-TS-MM          PIC  9(02).                               
000400         05  MET-TS-DD          PIC  9(02).                               
000410         05  MET-TS-HH          PIC  9(02).                               
000420         05  MET-TS-MI          PIC  9(02).                               
000430         05  MET-TS-SS          PIC  9(02).                               
000440     03  MET-PROBE-SW           PIC  X(02) VALUE SPACES.                  
000450         88  MET-PROBE-OK                 VALUE 'OK'.                     
000460         88  MET-PROBE-NG                 VALUE 'NG'.                     
000470     03  FILLER                 PIC  X(22).                               
